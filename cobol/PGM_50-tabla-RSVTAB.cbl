000100******************************************************************
000200* TABLA-RSVTAB                                                  *
000300* TABLA DE AEROPUERTOS APROBADOS PARA EL JOB DE DEPURACION DE   *
000400* RESERVAS. REEMPLAZA AL DCLGEN DE UNA TABLA DB2: ESTE JOB NO   *
000500* ACCEDE A BASE DE DATOS, LA LISTA DE 10 CODIGOS IATA VIVE EN   *
000600* WORKING-STORAGE Y SE CARGA POR VALUE AL COMPILAR.             *
000700******************************************************************
000800* HISTORIA:
000900* 1991-06-14 RVG TKT-0441 VERSION INICIAL - 10 AEROPUERTOS.
001000* 1999-02-19 MTO TKT-1187 REVISION Y2K: SIN CAMPOS DE FECHA EN
001100*                 ESTA TABLA, SIN CAMBIOS.
001200* 2003-05-30 RVG TKT-1734 SE ORDENA LA LISTA ALFABETICAMENTE
001300*                 PARA PODER USAR SEARCH ALL (BINARIA) EN VEZ
001400*                 DE RECORRER LA TABLA DE CORRIDO.
001500******************************************************************
001600  01  WS-TABLA-AEROPUERTOS-LIT.
001700      03  FILLER PIC X(30) VALUE
001800          'ATLDENDFWJFKLAXMIAORDPHXSEASFO'.
001900*
002000*     REDEFINES: MISMA LISTA VISTA COMO TABLA DE 10 ENTRADAS DE
002100*     3 BYTES, ORDENADA ASCENDENTE, PARA SEARCH ALL.
002200  01  WS-TABLA-AEROPUERTOS REDEFINES WS-TABLA-AEROPUERTOS-LIT.
002300      03  WS-AEROPUERTO-COD OCCURS 10 TIMES
002400                  ASCENDING KEY IS WS-AEROPUERTO-COD
002500                  INDEXED BY WS-AER-IDX
002600                  PIC X(03).
