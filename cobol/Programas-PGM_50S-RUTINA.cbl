000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMRSVMD.
000300 AUTHOR.        R. GIMENEZ.
000400 INSTALLATION.  AEROCOMERCIAL SISTEMAS.
000500 DATE-WRITTEN.  1991-06-14.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800******************************************************************
000900*                 RUTINA PGMRSVMD                                *
001000*                 ================                               *
001100*  - RECIBE POR LINKAGE LA TABLA DE TARIFAS VALIDAS DEL JOB DE   *
001200*    DEPURACION DE RESERVAS (PGMRSVCL) Y LA CANTIDAD DE TARIFAS  *
001300*    CARGADAS.                                                   *
001400*  - ORDENA LA TABLA EN FORMA ASCENDENTE (BURBUJA).              *
001500*  - CALCULA LA MEDIANA Y LA DEVUELVE POR LINKAGE.               *
001600*  - CANTIDAD IMPAR  : MEDIANA = VALOR DE LA POSICION CENTRAL.   *
001700*  - CANTIDAD PAR    : MEDIANA = PROMEDIO DE LAS DOS POSICIONES  *
001800*    CENTRALES, REDONDEADO A 2 DECIMALES (MITAD ARRIBA, LEJOS    *
001900*    DE CERO).                                                   *
002000******************************************************************
002100* HISTORIA DE CAMBIOS:
002200* -----------------------------------------------------------
002300* 1991-06-14 RVG TKT-0441 VERSION INICIAL DE LA RUTINA DE
002400*                MEDIANA PARA EL JOB DE RESERVAS. TABLA Y
002500*                MEDIANA VIAJAN COMO COMP-3.
002600* 1993-09-30 RVG TKT-0477 SE AGREGA VALIDACION DE CANTIDAD
002700*                RECIBIDA EN CERO (NO HAY TARIFAS VALIDAS).
002800* 1999-02-19 MTO TKT-1187 REVISION Y2K: RUTINA NO MANEJA
002900*                FECHAS, SIN CAMBIOS.
003000* 2003-05-30 RVG TKT-1734 SE DOCUMENTA EL ALGORITMO DE BURBUJA
003100*                Y SE SEPARA EL CALCULO DE MEDIANA EN PARAGRAFO
003200*                PROPIO PARA FACILITAR EL MANTENIMIENTO.
003300* 2011-04-12 HBE TKT-2056 SE QUITA DE SPECIAL-NAMES LA CLASE
003400*                CLASE-NUMERICA: NO SE USABA EN ESTA RUTINA, LA
003500*                VALIDACION DE DIGITOS SE HACE EN PGMRSVCL CON
003600*                IS NUMERIC.
003700* 2014-08-21 HBE TKT-2241 SE AGREGAN VISTAS ALFANUMERICAS
003800*                (REDEFINES) DEL TEMPORAL DE SWAP Y DE LA
003900*                MEDIANA DE SALIDA, PARA PODER VOLCARLOS POR
004000*                DISPLAY SIN DESEMPACAR EN UN DUMP DE ABEND.
004100* 2015-03-09 HBE TKT-2298 SE REPONE EL PARRAFO SPECIAL-NAMES
004200*                (ESTANDAR DE LA INSTALACION PARA TODO
004300*                PROGRAMA NUEVO), SIN CLASES NI SWITCHES: LA
004400*                RUTINA NO LOS NECESITA.
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 WORKING-STORAGE SECTION.
005900*=======================*
006000  77  FILLER             PIC X(26) VALUE
006100                              '* INICIO WORKING-STORAGE *'.
006200
006300*----------- CONTROL DE ORDENAMIENTO --------------------------
006400  77  WS-TOPE            PIC 9(04) COMP.
006500  77  WS-I               PIC 9(04) COMP.
006600  77  WS-J               PIC 9(04) COMP.
006700  77  WS-MITAD           PIC 9(04) COMP.
006800  77  WS-RESTO           PIC 9(04) COMP.
006900  77  WS-POS-1           PIC 9(04) COMP.
007000  77  WS-POS-2           PIC 9(04) COMP.
007100
007200*----------- TEMPORAL PARA EL SWAP DE BURBUJA ------------------
007300  77  WS-TARIFA-TEMP     PIC S9(05)V99 USAGE COMP-3 VALUE ZEROS.
007400*
007500*     REDEFINES: LOS 4 BYTES EMPACADOS DEL TEMPORAL DE SWAP,
007600*     VISTOS CARACTER POR CARACTER, PARA EL VOLCADO DE DUMP EN
007700*     CASO DE ABEND DURANTE EL ORDENAMIENTO.
007800  77  WS-TARIFA-TEMP-ALFA REDEFINES WS-TARIFA-TEMP PIC X(04).
007900
008000*----------- TRAZA DE SALIDA (SOLO DISPLAY) --------------------
008100  01  WS-MEDIANA-TRAZA       PIC -(05)9.99.
008200  01  WS-MEDIANA-TRAZA-R REDEFINES WS-MEDIANA-TRAZA.
008300      03  WS-TRAZA-ENTERO    PIC X(06).
008400      03  WS-TRAZA-PUNTO     PIC X.
008500      03  WS-TRAZA-DECIMAL   PIC X(02).
008600
008700  77  FILLER             PIC X(26) VALUE
008800                              '* FINAL  WORKING-STORAGE *'.
008900*---------------------------------------------------------------
009000 LINKAGE SECTION.
009100*================*
009200  01  LK-AREA-MEDIANA.
009300      03  LK-TARIFA-CANT     PIC 9(04) COMP.
009400      03  LK-TARIFA-TABLA OCCURS 1000 TIMES
009500                  INDEXED BY LK-TAR-IDX
009600                  PIC S9(05)V99 USAGE COMP-3.
009700      03  LK-TARIFA-MEDIANA  PIC S9(05)V99 USAGE COMP-3.
009800*
009900*     REDEFINES: LA MEDIANA DEVUELTA AL LLAMADOR, VISTA COMO
010000*     LOS MISMOS 4 BYTES EMPACADOS PERO EN FORMA ALFANUMERICA,
010100*     PARA EL DISPLAY DE DIAGNOSTICO SI EL LLAMADOR LO PIDE.
010200      03  LK-TARIFA-MEDIANA-ALFA REDEFINES LK-TARIFA-MEDIANA
010300                  PIC X(04).
010400      03  FILLER             PIC X(04).
010500
010600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010700 PROCEDURE DIVISION USING LK-AREA-MEDIANA.
010800
010900 MAIN-PROGRAM-I.
011000
011100     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F
011200
011300     IF RETURN-CODE = ZEROS THEN
011400        PERFORM 2000-ORDENAR-I      THRU 2000-ORDENAR-F
011500        PERFORM 3000-CALC-MEDIANA-I THRU 3000-CALC-MEDIANA-F
011600     END-IF
011700
011800     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
011900
012000 MAIN-PROGRAM-F. GOBACK.
012100
012200
012300*----  CUERPO INICIO: VALIDA CANTIDAD RECIBIDA -----------------
012400  1000-INICIO-I.
012500
012600     MOVE ZEROS              TO RETURN-CODE
012700     MOVE LK-TARIFA-CANT     TO WS-TOPE
012800
012900     IF WS-TOPE = ZEROS THEN
013000        DISPLAY '*PGMRSVMD - NO HAY TARIFAS VALIDAS PARA '
013100                'CALCULAR LA MEDIANA'
013200        MOVE 9999 TO RETURN-CODE
013300     END-IF.
013400
013500  1000-INICIO-F. EXIT.
013600
013700
013800*----  CUERPO ORDENAMIENTO: BURBUJA ASCENDENTE -----------------
013900  2000-ORDENAR-I.
014000
014100     PERFORM 2100-PASADA-I THRU 2100-PASADA-F
014200             VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-TOPE.
014300
014400  2000-ORDENAR-F. EXIT.
014500
014600  2100-PASADA-I.
014700
014800     PERFORM 2200-COMPARAR-I THRU 2200-COMPARAR-F
014900             VARYING WS-J FROM 1 BY 1
015000             UNTIL WS-J > (WS-TOPE - WS-I).
015100
015200  2100-PASADA-F. EXIT.
015300
015400  2200-COMPARAR-I.
015500
015600     IF LK-TARIFA-TABLA(WS-J) > LK-TARIFA-TABLA(WS-J + 1) THEN
015700        MOVE LK-TARIFA-TABLA(WS-J)     TO WS-TARIFA-TEMP
015800        MOVE LK-TARIFA-TABLA(WS-J + 1) TO LK-TARIFA-TABLA(WS-J)
015900        MOVE WS-TARIFA-TEMP         TO LK-TARIFA-TABLA(WS-J + 1)
016000     END-IF.
016100
016200  2200-COMPARAR-F. EXIT.
016300
016400
016500*----  CUERPO CALCULO DE MEDIANA --------------------------------
016600  3000-CALC-MEDIANA-I.
016700
016800     DIVIDE WS-TOPE BY 2 GIVING WS-MITAD REMAINDER WS-RESTO
016900
017000     IF WS-RESTO = ZEROS THEN
017100        PERFORM 3100-MEDIANA-PAR-I   THRU 3100-MEDIANA-PAR-F
017200     ELSE
017300        PERFORM 3200-MEDIANA-IMPAR-I THRU 3200-MEDIANA-IMPAR-F
017400     END-IF.
017500
017600  3000-CALC-MEDIANA-F. EXIT.
017700
017800*     CANTIDAD PAR: PROMEDIO DE LAS DOS POSICIONES CENTRALES
017900  3100-MEDIANA-PAR-I.
018000
018100     MOVE WS-MITAD     TO WS-POS-1
018200     ADD  1 TO WS-MITAD GIVING WS-POS-2
018300
018400     COMPUTE LK-TARIFA-MEDIANA ROUNDED =
018500           (LK-TARIFA-TABLA(WS-POS-1) + LK-TARIFA-TABLA(WS-POS-2))
018600                                                              / 2.
018700
018800  3100-MEDIANA-PAR-F. EXIT.
018900
019000*     CANTIDAD IMPAR: VALOR DE LA POSICION CENTRAL
019100  3200-MEDIANA-IMPAR-I.
019200
019300     ADD 1 TO WS-TOPE GIVING WS-POS-1
019400     DIVIDE WS-POS-1 BY 2 GIVING WS-POS-1
019500
019600     MOVE LK-TARIFA-TABLA(WS-POS-1) TO LK-TARIFA-MEDIANA.
019700
019800  3200-MEDIANA-IMPAR-F. EXIT.
019900
020000
020100*----  CUERPO FINAL: MUESTRA LA MEDIANA CALCULADA --------------
020200  9999-FINAL-I.
020300
020400     MOVE LK-TARIFA-MEDIANA TO WS-MEDIANA-TRAZA
020500     DISPLAY '*PGMRSVMD - MEDIANA CALCULADA = ' WS-MEDIANA-TRAZA.
020600
020700  9999-FINAL-F. EXIT.
