000100*////////////////// (RESERVAS) //////////////////////////////////
000200**************************************************************
000300*    CP-RSVOUT                                                *
000400*    LAYOUT REGISTRO DE RESERVA DEPURADA - ARCHIVO SALIDA    *
000500*    LARGO REGISTRO = 60 BYTES                                *
000600**************************************************************
000700*    HISTORIA DEL LAYOUT:
000800*    1991-06-14  RVG  TKT-0441  VERSION INICIAL - AGREGA A LOS
000900*                     CAMPOS DE ENTRADA LA TARIFA REPARADA Y EL
001000*                     TOTAL CON IMPUESTO, AMBOS COMP-3.
001100*    1999-02-19  MTO  TKT-1187  REVISION Y2K: NO HAY CAMPOS DE
001200*                     FECHA EN ESTE LAYOUT, SIN CAMBIOS.
001300**************************************************************
001400  01  RSV-REG-SALIDA.
001500*        POSICION RELATIVA (01:07) CODIGO DE RESERVA (PNR)
001600*        PREFIJO OUT- PARA NO CHOCAR CON LOS CAMPOS RSV- DEL
001700*        REGISTRO DE ENTRADA (CP-RSVIN) DENTRO DEL MISMO PROGRAMA
001800      03  OUT-PNR              PIC X(07).
001900*        POSICION RELATIVA (08:30) NOMBRE DEL PASAJERO, YA
002000*        COMPLETADO POR EL CARGADOR SI VENIA EN BLANCO
002100      03  OUT-PASSENGER        PIC X(30).
002200*        POSICION RELATIVA (38:03) AEROPUERTO DE ORIGEN (IATA)
002300      03  OUT-ORIGIN           PIC X(03).
002400*        POSICION RELATIVA (41:03) AEROPUERTO DE DESTINO (IATA)
002500      03  OUT-DESTINATION      PIC X(03).
002600*        POSICION RELATIVA (44:04) TARIFA REPARADA - NUMERICA,
002700*        2 DECIMALES, EMPACADA COMP-3
002800      03  OUT-FARE             PIC S9(05)V99 USAGE COMP-3.
002900*        POSICION RELATIVA (48:04) TARIFA + IMPUESTO 7.5%,
003000*        REDONDEADO A 2 DECIMALES (MITAD ARRIBA, LEJOS DE CERO),
003100*        EMPACADA COMP-3
003200      03  OUT-TOTAL            PIC S9(05)V99 USAGE COMP-3.
003300*        POSICION RELATIVA (52:09) ESTADO DE LA RESERVA, SE
003400*        TRANSPORTA SIN CAMBIOS DESDE LA ENTRADA
003500      03  OUT-STATUS           PIC X(09).
003600*
003700*     NOTA: IDEM CP-RSVIN, SIN FILLER DE RELLENO - EL LARGO
003800*     TOTAL (60) LO CUBREN LOS SIETE CAMPOS POR COMPLETO.
