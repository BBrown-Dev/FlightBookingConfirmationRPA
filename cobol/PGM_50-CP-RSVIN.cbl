000100*////////////////// (RESERVAS) //////////////////////////////////
000200**************************************************************
000300*    CP-RSVIN                                                *
000400*    LAYOUT REGISTRO DE RESERVA DE VUELO - ARCHIVO ENTRADA   *
000500*    LARGO REGISTRO = 60 BYTES                                *
000600**************************************************************
000700*    HISTORIA DEL LAYOUT:
000800*    1991-06-14  RVG  TKT-0441  VERSION INICIAL. SE DEFINE EL
000900*                     REGISTRO TAL COMO LO ENTREGA EL SISTEMA
001000*                     DE RESERVAS (PNR, PASAJERO, ORIGEN,
001100*                     DESTINO, TARIFA, ESTADO).
001200*    1994-11-02  RVG  TKT-0512  SE ACLARAN LOS COMENTARIOS DE
001300*                     POSICION RELATIVA PARA EL AREA DE COBOL.
001400*    1999-02-19  MTO  TKT-1187  REVISION Y2K: NO HAY CAMPOS DE
001500*                     FECHA EN ESTE LAYOUT, SIN CAMBIOS.
001600**************************************************************
001700  01  RSV-REG-ENTRADA.
001800*        POSICION RELATIVA (01:07) CODIGO DE RESERVA (PNR)
001900      03  RSV-PNR              PIC X(07).
002000*        POSICION RELATIVA (08:30) NOMBRE DEL PASAJERO - PUEDE
002100*        LLEGAR EN BLANCO DESDE EL SISTEMA DE RESERVAS
002200      03  RSV-PASSENGER        PIC X(30).
002300*        POSICION RELATIVA (38:03) AEROPUERTO DE ORIGEN (IATA)
002400      03  RSV-ORIGIN           PIC X(03).
002500*        POSICION RELATIVA (41:03) AEROPUERTO DE DESTINO (IATA)
002600      03  RSV-DESTINATION      PIC X(03).
002700*        POSICION RELATIVA (44:08) TARIFA INFORMADA, TAL CUAL
002800*        LLEGA DEL ORIGEN (PUEDE TRAER BASURA, EJ. 'N/A')
002900      03  RSV-FARE-TEXT        PIC X(08).
003000*        POSICION RELATIVA (52:09) ESTADO DE LA RESERVA
003100*        ('Confirmed','Cancelled','Pending') - NO SE VALIDA
003200      03  RSV-STATUS           PIC X(09).
003300*
003400*     NOTA: ESTE REGISTRO NO LLEVA FILLER DE RELLENO. EL LARGO
003500*     TOTAL (60) ESTA FIJADO POR EL SISTEMA DE RESERVAS Y LOS
003600*     SEIS CAMPOS LO CUBREN POR COMPLETO, SIN HOLGURA.
