000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMRSVCL.
000300 AUTHOR.        R. GIMENEZ.
000400 INSTALLATION.  AEROCOMERCIAL SISTEMAS.
000500 DATE-WRITTEN.  1991-06-14.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800******************************************************************
000900*                  JOB DE DEPURACION DE RESERVAS                *
001000*                  ===============================               *
001100*  - LEE EL ARCHIVO DE RESERVAS DE VUELO (RESERVATION-IN).       *
001200*  - CARGADOR: COMPLETA EL NOMBRE DE PASAJERO FALTANTE CON       *
001300*    'Unknown Passenger'.                                        *
001400*  - TRANSFORMADOR: VALIDA LA TARIFA INFORMADA; LAS TARIFAS NO   *
001500*    VALIDAS SE REEMPLAZAN POR LA MEDIANA DE LAS VALIDAS DE TODO *
001600*    EL ARCHIVO (CALCULADA POR LA RUTINA PGMRSVMD). CALCULA EL   *
001700*    TOTAL CON 7.5% DE IMPUESTO.                                 *
001800*  - VALIDADOR: DESCARTA RESERVAS CON ORIGEN O DESTINO FUERA DE  *
001900*    LA LISTA DE 10 AEROPUERTOS APROBADOS.                       *
002000*  - DEPURADOR: ELIMINA RESERVAS CON PNR REPETIDO (SE CONSERVA   *
002100*    LA PRIMERA OCURRENCIA).                                     *
002200*  - EXPORTADOR: GRABA LAS RESERVAS QUE SOBREVIVEN EN EL ARCHIVO *
002300*    DE SALIDA (CLEANED-OUT), CON TARIFA Y TOTAL YA CALCULADOS.  *
002400*  - EL JOB REQUIERE DOS PASADAS SOBRE EL ARCHIVO DE ENTRADA: LA *
002500*    PRIMERA SOLO JUNTA LAS TARIFAS VALIDAS PARA LA MEDIANA; LA  *
002600*    SEGUNDA APLICA TODAS LAS REGLAS Y GRABA LA SALIDA.          *
002700******************************************************************
002800* HISTORIA DE CAMBIOS:
002900* -----------------------------------------------------------
003000* 1991-06-14 RVG TKT-0441 VERSION INICIAL DEL JOB DE DEPURACION
003100*                DE RESERVAS (CARGA, VALIDACION DE AEROPUERTOS,
003200*                DEPURADO DE PNR REPETIDO Y EXPORTACION).
003300* 1992-02-20 RVG TKT-0458 SE AGREGA EL CONTEO DE NOMBRES DE
003400*                PASAJERO COMPLETADOS PARA EL REPORTE FINAL.
003500* 1993-09-30 RVG TKT-0477 SE INCORPORA LA SEGUNDA PASADA Y EL
003600*                CALL A PGMRSVMD PARA LA MEDIANA DE TARIFAS; LA
003700*                PRIMERA VERSION USABA EL PROMEDIO SIMPLE, QUE
003800*                EL AREA DE NEGOCIO PIDIO CAMBIAR POR MEDIANA.
003900* 1994-11-02 RVG TKT-0512 SE ACLARAN COMENTARIOS DE POSICION
004000*                RELATIVA EN LOS LAYOUTS DE ENTRADA Y SALIDA.
004100* 1997-03-15 JCA TKT-0899 SE AGREGA EL LISTADO DE CODIGOS DE
004200*                AEROPUERTO NO APROBADOS AL REPORTE FINAL.
004300* 1998-08-21 MTO TKT-1055 SE AGREGAN LOS CONTADORES DE FILAS
004400*                ANTES/DESPUES DEL DEPURADO DE DUPLICADOS.
004500* 1999-02-19 MTO TKT-1187 REVISION Y2K: EL JOB NO GUARDA NI
004600*                PROCESA FECHAS DE RESERVA, SOLO LA FECHA DE
004700*                CORRIDA PARA EL ENCABEZADO (WS-FECHA-HOY, 2
004800*                DIGITOS DE ANIO) - SE DEJA DOCUMENTADO, SIN
004900*                IMPACTO EN LOS DATOS DEL NEGOCIO.
005000* 2000-01-10 MTO TKT-1201 AJUSTE DE REDONDEO EN EL CALCULO DEL
005100*                TOTAL PARA QUE COINCIDA CON EL CRITERIO DE
005200*                MITAD-ARRIBA USADO POR EL AREA CONTABLE.
005300* 2001-06-05 RVG TKT-1390 SE VALIDA QUE LA TARIFA NO TENGA MAS
005400*                DE UN PUNTO DECIMAL NI MAS DE DOS DECIMALES
005500*                ANTES DE ACEPTARLA COMO VALIDA.
005600* 2003-05-30 RVG TKT-1734 LA TABLA DE AEROPUERTOS APROBADOS SE
005700*                ORDENA Y SE BUSCA CON SEARCH ALL EN LUGAR DE
005800*                RECORRIDO SECUENCIAL.
005900* 2007-04-18 RVG TKT-2066 REVISION GENERAL DE COMENTARIOS Y
006000*                NUMERACION DE PARRAFOS PARA FACILITAR EL
006100*                MANTENIMIENTO FUTURO DEL JOB.
006200* 2014-08-21 HBE TKT-2241 SE QUITA EL SWITCH UPSI-0 (NO ERA
006300*                NECESARIO PARA NINGUNA REGLA DEL JOB); LA
006400*                TRAZA DE CANTIDAD DE TARIFAS QUEDA AFUERA.
006500*                SE CORRIGE 3000-MEDIANA-I PARA QUE, SIN
006600*                TARIFAS VALIDAS, WS-TARIFA-MEDIANA QUEDE EN
006700*                CERO DE VERDAD (ANTES SOLO LO DECIA EL
006800*                DISPLAY, EL CAMPO QUEDABA SIN INICIALIZAR).
006900******************************************************************
007000
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900
008000     SELECT RESERVATION-IN ASSIGN DDRSVIN
008100     FILE STATUS IS FS-RSVIN.
008200
008300     SELECT CLEANED-OUT  ASSIGN DDRSVOUT
008400     FILE STATUS IS FS-RSVOUT.
008500
008600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000 FD  RESERVATION-IN
009100     BLOCK CONTAINS 0 RECORDS
009200     RECORDING MODE IS F.
009300     COPY RSVIN.
009400
009500 FD  CLEANED-OUT
009600     BLOCK CONTAINS 0 RECORDS
009700     RECORDING MODE IS F.
009800     COPY RSVOUT.
009900
010000
010100 WORKING-STORAGE SECTION.
010200*=======================*
010300
010400*----------- STATUS ARCHIVOS ------------------------------------
010500  77  FS-RSVIN             PIC XX       VALUE SPACES.
010600  77  FS-RSVOUT            PIC XX       VALUE SPACES.
010700
010800*----------- SWITCHES DE LECTURA (FIN DE ARCHIVO) ---------------
010900  77  WS-STATUS-FIN1       PIC X        VALUE 'N'.
011000      88  WS-FIN-PASADA1        VALUE 'Y'.
011100      88  WS-NO-FIN-PASADA1     VALUE 'N'.
011200  77  WS-STATUS-FIN        PIC X        VALUE 'N'.
011300      88  WS-FIN-LECTURA        VALUE 'Y'.
011400      88  WS-NO-FIN-LECTURA     VALUE 'N'.
011500
011600*----------- SWITCHES DE PROCESO POR REGISTRO --------------------
011700  77  WS-REG-VALIDO        PIC X        VALUE 'S'.
011800      88  WS-ES-VALIDO           VALUE 'S'.
011900      88  WS-NO-ES-VALIDO        VALUE 'N'.
012000  77  WS-TARIFA-ES-VALIDA  PIC X        VALUE 'S'.
012100      88  WS-TARIFA-VALIDA       VALUE 'S'.
012200      88  WS-TARIFA-NO-VALIDA    VALUE 'N'.
012300  77  WS-ES-DUPLICADO      PIC X        VALUE 'N'.
012400      88  WS-ENCONTRADO-DUPLICADO    VALUE 'S'.
012500  77  WS-YA-REGISTRADO     PIC X        VALUE 'N'.
012600      88  WS-CODIGO-YA-REGISTRADO    VALUE 'S'.
012700
012800*----------- CONTADORES DEL JOB (TODOS COMP) ---------------------
012900  77  TOT-LEIDOS              PIC 9(06) COMP VALUE ZEROS.
013000  77  TOT-NOMBRES-COMPLETOS   PIC 9(06) COMP VALUE ZEROS.
013100  77  TOT-TARIFAS-INVALIDAS   PIC 9(06) COMP VALUE ZEROS.
013200  77  TOT-RECHAZADOS          PIC 9(06) COMP VALUE ZEROS.
013300  77  TOT-ANTES-DEPURAR       PIC 9(06) COMP VALUE ZEROS.
013400  77  TOT-DESPUES-DEPURAR     PIC 9(06) COMP VALUE ZEROS.
013500  77  TOT-DUPLICADOS          PIC 9(06) COMP VALUE ZEROS.
013600  77  TOT-ESCRITOS            PIC 9(06) COMP VALUE ZEROS.
013700
013800*----------- CONSTANTE DE IMPUESTO -------------------------------
013900  77  WS-TASA-IMPUESTO     PIC 9V999    VALUE 0.075.
014000
014100*----------- AREA DE MEDIANA (SE PASA POR LINKAGE A PGMRSVMD) ----
014200*     SIGUE EN GRUPO 01 (Y NO EN 77) PORQUE VIAJA COMO UN SOLO
014300*     PARAMETRO AL CALL A PGMRSVMD; DEBE COINCIDIR CAMPO A CAMPO
014400*     CON LK-AREA-MEDIANA DE ESA RUTINA.
014500  01  WS-AREA-MEDIANA.
014600      03  WS-TARIFA-CANT       PIC 9(04) COMP VALUE ZEROS.
014700      03  WS-TARIFA-TABLA OCCURS 1000 TIMES
014800                  INDEXED BY WS-TAR-IDX
014900                  PIC S9(05)V99 USAGE COMP-3.
015000      03  WS-TARIFA-MEDIANA    PIC S9(05)V99 USAGE COMP-3.
015100      03  FILLER               PIC X(04).
015200
015300*----------- TABLA DE PNR EXPORTADOS (DEPURADOR) -----------------
015400  77  WS-PNR-CANT          PIC 9(04) COMP VALUE ZEROS.
015500  01  WS-AREA-PNR.
015600      03  WS-PNR-TABLA OCCURS 1000 TIMES
015700                  INDEXED BY WS-PNR-IDX
015800                  PIC X(07).
015900      03  FILLER               PIC X(04) VALUE SPACES.
016000
016100*----------- CODIGOS AEROPUERTO NO APROBADOS VISTOS --------------
016200  77  WS-ORIGEN-INV-CANT   PIC 9(02) COMP VALUE ZEROS.
016300  77  WS-DESTINO-INV-CANT  PIC 9(02) COMP VALUE ZEROS.
016400  01  WS-AREA-INVALIDOS.
016500      03  WS-ORIGEN-INV-TABLA OCCURS 20 TIMES
016600                  INDEXED BY WS-OIN-IDX
016700                  PIC X(03).
016800      03  WS-DESTINO-INV-TABLA OCCURS 20 TIMES
016900                  INDEXED BY WS-DIN-IDX
017000                  PIC X(03).
017100      03  FILLER               PIC X(04) VALUE SPACES.
017200
017300*----------- MENSAJES DE AEROPUERTOS INVALIDOS -------------------
017400  77  WS-PTR-ORI           PIC 9(03) COMP VALUE 1.
017500  77  WS-PTR-DES           PIC 9(03) COMP VALUE 1.
017600  01  WS-AREA-MENSAJES.
017700      03  WS-MSG-ORIGENES      PIC X(80)    VALUE SPACES.
017800      03  WS-MSG-DESTINOS      PIC X(80)    VALUE SPACES.
017900      03  FILLER               PIC X(04)    VALUE SPACES.
018000
018100*----------- TARIFA EN TEXTO - AREA DE TRABAJO -------------------
018200  01  WS-TARIFA-TEXTO-TRABAJO.
018300      03  WS-TT-TEXTO          PIC X(08).
018400*
018500*     REDEFINES: LA MISMA TARIFA-TEXTO VISTA CARACTER POR
018600*     CARACTER, PARA VALIDARLA SIN IMPORTAR SI VIENE ALINEADA
018700*     A LA IZQUIERDA O A LA DERECHA DENTRO DEL CAMPO.
018800  01  WS-TARIFA-TXT-CARACTERES REDEFINES WS-TARIFA-TEXTO-TRABAJO.
018900      03  WS-TT-CARACTER OCCURS 8 TIMES PIC X.
019000
019100*----------- UN CARACTER VISTO COMO DIGITO NUMERICO --------------
019200  01  WS-TT-DIGITO-AREA.
019300      03  WS-TT-DIGITO-ALFA    PIC X.
019400*
019500*     REDEFINES: TRUCO CLASICO PARA LEER EL VALOR NUMERICO DE UN
019600*     DIGITO '0'-'9' SIN PASAR POR NUMVAL NI FUNCTION ALGUNA.
019700  01  WS-TT-DIGITO-NUM REDEFINES WS-TT-DIGITO-AREA.
019800      03  WS-TT-DIGITO         PIC 9.
019900
020000*----------- CONTADORES DEL ESCANEO DE TARIFA-TEXTO --------------
020100  77  WS-TT-CANT-DIGITOS   PIC 9(02) COMP VALUE ZEROS.
020200  77  WS-TT-CANT-PUNTOS    PIC 9(02) COMP VALUE ZEROS.
020300  77  WS-TT-CANT-DECIMALES PIC 9(02) COMP VALUE ZEROS.
020400  77  WS-TT-VISTO-PUNTO    PIC X     VALUE 'N'.
020500      88  WS-TT-YA-VISTO-PUNTO    VALUE 'S'.
020600  77  WS-TT-ENTERO         PIC 9(05) COMP VALUE ZEROS.
020700  77  WS-TT-DECIMAL        PIC 9(02) COMP VALUE ZEROS.
020800  77  WS-TT-IDX            PIC 9(02) COMP VALUE ZEROS.
020900
021000*----------- TARIFA YA CONVERTIDA A NUMERICO ---------------------
021100  77  WS-TARIFA-NUMERICA   PIC S9(05)V99 USAGE COMP-3 VALUE ZEROS.
021200
021300*----------- FECHA DE CORRIDA (PARA EL ENCABEZADO) ---------------
021400  01  WS-AREA-FECHA.
021500      03  WS-FECHA-HOY         PIC 9(06).
021600      03  FILLER               PIC X(04)    VALUE SPACES.
021700*
021800*     REDEFINES: LA FECHA DE CORRIDA DESCOMPUESTA EN SUS TRES
021900*     PARTES, SOLO PARA EL DISPLAY DE INICIO.
022000  01  WS-FECHA-HOY-R REDEFINES WS-AREA-FECHA.
022100      03  WS-FH-ANIO           PIC 9(02).
022200      03  WS-FH-MES            PIC 9(02).
022300      03  WS-FH-DIA            PIC 9(02).
022400      03  FILLER               PIC X(04).
022500
022600*////////////////// COPYS ////////////////////////////////////////
022700*     TABLA DE LOS 10 AEROPUERTOS APROBADOS PARA EL VALIDADOR.
022800      COPY RSVTAB.
022900*////////////////////////////////////////////////////////////////
023000
023100
023200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
023300 PROCEDURE DIVISION.
023400
023500 MAIN-PROGRAM-I.
023600
023700     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
023800     PERFORM 2000-PASADA1-I THRU 2000-PASADA1-F
023900                            UNTIL WS-FIN-PASADA1
024000     PERFORM 3000-MEDIANA-I THRU 3000-MEDIANA-F
024100     PERFORM 4000-PASADA2-I THRU 4000-PASADA2-F
024200                            UNTIL WS-FIN-LECTURA
024300     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
024400
024500 MAIN-PROGRAM-F. GOBACK.
024600
024700
024800*----  CUERPO INICIO: ABRE PASADA 1, LIMPIA CONTADORES ----------
024900  1000-INICIO-I.
025000
025100      SET WS-NO-FIN-PASADA1 TO TRUE
025200      SET WS-NO-FIN-LECTURA TO TRUE
025300
025400      MOVE ZEROS TO WS-TARIFA-CANT WS-PNR-CANT
025500                    WS-ORIGEN-INV-CANT WS-DESTINO-INV-CANT
025600
025700      ACCEPT WS-FECHA-HOY FROM DATE
025800
025900      DISPLAY '*PGMRSVCL - INICIO DEPURACION DE RESERVAS - '
026000              WS-FH-ANIO '/' WS-FH-MES '/' WS-FH-DIA
026100
026200      OPEN INPUT RESERVATION-IN
026300      IF FS-RSVIN IS NOT EQUAL '00' THEN
026400         DISPLAY '*ERROR EN OPEN RESERVATION-IN = ' FS-RSVIN
026500         MOVE 9999 TO RETURN-CODE
026600         SET WS-FIN-PASADA1 TO TRUE
026700         SET WS-FIN-LECTURA TO TRUE
026800      ELSE
026900         PERFORM 2100-LEER-PASADA1-I THRU 2100-LEER-PASADA1-F
027000      END-IF.
027100
027200  1000-INICIO-F. EXIT.
027300
027400
027500*----  PASADA 1: SOLO JUNTA TARIFAS VALIDAS PARA LA MEDIANA -----
027600  2000-PASADA1-I.
027700
027800      PERFORM 2200-ACUM-TARIFA-I   THRU 2200-ACUM-TARIFA-F
027900      PERFORM 2100-LEER-PASADA1-I  THRU 2100-LEER-PASADA1-F.
028000
028100  2000-PASADA1-F. EXIT.
028200
028300  2100-LEER-PASADA1-I.
028400
028500      READ RESERVATION-IN
028600
028700      EVALUATE FS-RSVIN
028800         WHEN '00'
028900            CONTINUE
029000         WHEN '10'
029100            SET WS-FIN-PASADA1 TO TRUE
029200         WHEN OTHER
029300            DISPLAY '*ERROR EN LECTURA PASADA 1 = ' FS-RSVIN
029400            SET WS-FIN-PASADA1 TO TRUE
029500      END-EVALUATE.
029600
029700  2100-LEER-PASADA1-F. EXIT.
029800
029900  2200-ACUM-TARIFA-I.
030000
030100      MOVE RSV-FARE-TEXT TO WS-TT-TEXTO
030200      PERFORM 5000-VALIDAR-TARIFA-I THRU 5000-VALIDAR-TARIFA-F
030300
030400      IF WS-TARIFA-VALIDA AND WS-TARIFA-CANT < 1000 THEN
030500         ADD 1 TO WS-TARIFA-CANT
030600         MOVE WS-TARIFA-NUMERICA
030700              TO WS-TARIFA-TABLA(WS-TARIFA-CANT)
030800      END-IF.
030900
031000  2200-ACUM-TARIFA-F. EXIT.
031100
031200
031300*----  MEDIANA: CIERRA PASADA 1, LLAMA A PGMRSVMD, ABRE PASADA 2 -
031400  3000-MEDIANA-I.
031500
031600      CLOSE RESERVATION-IN
031700
031800      CALL 'PGMRSVMD' USING WS-AREA-MEDIANA
031900
032000      IF RETURN-CODE IS NOT EQUAL ZEROS THEN
032100         DISPLAY '*PGMRSVCL - AVISO: SIN TARIFAS VALIDAS, '
032200                 'MEDIANA QUEDA EN CERO'
032300         MOVE ZEROS TO RETURN-CODE
032400         MOVE ZEROS TO WS-TARIFA-MEDIANA
032500      END-IF
032600
032700      OPEN INPUT RESERVATION-IN
032800      IF FS-RSVIN IS NOT EQUAL '00' THEN
032900         DISPLAY '*ERROR EN REAPERTURA RESERVATION-IN = ' FS-RSVIN
033000         MOVE 9999 TO RETURN-CODE
033100         SET WS-FIN-LECTURA TO TRUE
033200      ELSE
033300         OPEN OUTPUT CLEANED-OUT
033400         IF FS-RSVOUT IS NOT EQUAL '00' THEN
033500            DISPLAY '*ERROR EN OPEN CLEANED-OUT = ' FS-RSVOUT
033600            MOVE 9999 TO RETURN-CODE
033700            SET WS-FIN-LECTURA TO TRUE
033800         ELSE
033900            PERFORM 4100-LEER-PASADA2-I THRU 4100-LEER-PASADA2-F
034000         END-IF
034100      END-IF.
034200
034300  3000-MEDIANA-F. EXIT.
034400
034500
034600*----  PASADA 2: APLICA TODAS LAS REGLAS Y GRABA LA SALIDA ------
034700  4000-PASADA2-I.
034800
034900      PERFORM 4200-CARGAR-NOMBRE-I       THRU 4200-CARGAR-NOMBRE-F
035000      PERFORM 4300-CALC-TARIFA-I         THRU 4300-CALC-TARIFA-F
035100      PERFORM 4400-VALIDAR-AEROPUERTOS-I
035200              THRU 4400-VALIDAR-AEROPUERTOS-F
035300
035400      IF WS-ES-VALIDO THEN
035500         PERFORM 4500-DEPURAR-DUPLICADO-I
035600                 THRU 4500-DEPURAR-DUPLICADO-F
035700         IF NOT WS-ENCONTRADO-DUPLICADO THEN
035800            PERFORM 4600-EXPORTAR-REGISTRO-I
035900                    THRU 4600-EXPORTAR-REGISTRO-F
036000         END-IF
036100      END-IF
036200
036300      PERFORM 4100-LEER-PASADA2-I THRU 4100-LEER-PASADA2-F.
036400
036500  4000-PASADA2-F. EXIT.
036600
036700  4100-LEER-PASADA2-I.
036800
036900      READ RESERVATION-IN
037000
037100      EVALUATE FS-RSVIN
037200         WHEN '00'
037300            ADD 1 TO TOT-LEIDOS
037400         WHEN '10'
037500            SET WS-FIN-LECTURA TO TRUE
037600         WHEN OTHER
037700            DISPLAY '*ERROR EN LECTURA PASADA 2 = ' FS-RSVIN
037800            SET WS-FIN-LECTURA TO TRUE
037900      END-EVALUATE.
038000
038100  4100-LEER-PASADA2-F. EXIT.
038200
038300*     CARGADOR (LOADER) - R-L1
038400  4200-CARGAR-NOMBRE-I.
038500
038600      IF RSV-PASSENGER = SPACES THEN
038700         MOVE 'Unknown Passenger' TO RSV-PASSENGER
038800         ADD 1 TO TOT-NOMBRES-COMPLETOS
038900      END-IF.
039000
039100  4200-CARGAR-NOMBRE-F. EXIT.
039200
039300*     TRANSFORMADOR (TARIFA + TOTAL) - R-T1 A R-T4
039400  4300-CALC-TARIFA-I.
039500
039600      MOVE RSV-FARE-TEXT TO WS-TT-TEXTO
039700      PERFORM 5000-VALIDAR-TARIFA-I THRU 5000-VALIDAR-TARIFA-F
039800
039900      IF WS-TARIFA-NO-VALIDA THEN
040000         ADD 1 TO TOT-TARIFAS-INVALIDAS
040100         MOVE WS-TARIFA-MEDIANA  TO OUT-FARE
040200      ELSE
040300         MOVE WS-TARIFA-NUMERICA TO OUT-FARE
040400      END-IF
040500
040600      COMPUTE OUT-TOTAL ROUNDED =
040700              OUT-FARE * (1 + WS-TASA-IMPUESTO).
040800
040900  4300-CALC-TARIFA-F. EXIT.
041000
041100*     VALIDADOR (AEROPUERTOS APROBADOS) - R-V1, R-V2
041200  4400-VALIDAR-AEROPUERTOS-I.
041300
041400      SET WS-ES-VALIDO TO TRUE
041500
041600      SET WS-AER-IDX TO 1
041700      SEARCH ALL WS-AEROPUERTO-COD
041800         AT END
041900            SET WS-NO-ES-VALIDO TO TRUE
042000            PERFORM 4410-REG-ORIGEN-INVAL-I
042100                    THRU 4410-REG-ORIGEN-INVAL-F
042200         WHEN WS-AEROPUERTO-COD(WS-AER-IDX) = RSV-ORIGIN
042300            CONTINUE
042400      END-SEARCH
042500
042600      SET WS-AER-IDX TO 1
042700      SEARCH ALL WS-AEROPUERTO-COD
042800         AT END
042900            SET WS-NO-ES-VALIDO TO TRUE
043000            PERFORM 4420-REG-DESTINO-INVAL-I
043100                    THRU 4420-REG-DESTINO-INVAL-F
043200         WHEN WS-AEROPUERTO-COD(WS-AER-IDX) = RSV-DESTINATION
043300            CONTINUE
043400      END-SEARCH
043500
043600      IF WS-NO-ES-VALIDO THEN
043700         ADD 1 TO TOT-RECHAZADOS
043800      END-IF.
043900
044000  4400-VALIDAR-AEROPUERTOS-F. EXIT.
044100
044200  4410-REG-ORIGEN-INVAL-I.
044300
044400      MOVE 'N' TO WS-YA-REGISTRADO
044500      PERFORM 4411-BUSCAR-ORIGEN-INVAL-I
044600              THRU 4411-BUSCAR-ORIGEN-INVAL-F
044700              VARYING WS-OIN-IDX FROM 1 BY 1
044800              UNTIL WS-OIN-IDX > WS-ORIGEN-INV-CANT
044900
045000      IF NOT WS-CODIGO-YA-REGISTRADO
045100         AND WS-ORIGEN-INV-CANT < 20 THEN
045200         ADD 1 TO WS-ORIGEN-INV-CANT
045300         MOVE RSV-ORIGIN
045400              TO WS-ORIGEN-INV-TABLA(WS-ORIGEN-INV-CANT)
045500      END-IF.
045600
045700  4410-REG-ORIGEN-INVAL-F. EXIT.
045800
045900  4411-BUSCAR-ORIGEN-INVAL-I.
046000
046100      IF WS-ORIGEN-INV-TABLA(WS-OIN-IDX) = RSV-ORIGIN THEN
046200         SET WS-CODIGO-YA-REGISTRADO TO TRUE
046300      END-IF.
046400
046500  4411-BUSCAR-ORIGEN-INVAL-F. EXIT.
046600
046700  4420-REG-DESTINO-INVAL-I.
046800
046900      MOVE 'N' TO WS-YA-REGISTRADO
047000      PERFORM 4421-BUSCAR-DESTINO-INVAL-I
047100              THRU 4421-BUSCAR-DESTINO-INVAL-F
047200              VARYING WS-DIN-IDX FROM 1 BY 1
047300              UNTIL WS-DIN-IDX > WS-DESTINO-INV-CANT
047400
047500      IF NOT WS-CODIGO-YA-REGISTRADO
047600         AND WS-DESTINO-INV-CANT < 20 THEN
047700         ADD 1 TO WS-DESTINO-INV-CANT
047800         MOVE RSV-DESTINATION
047900              TO WS-DESTINO-INV-TABLA(WS-DESTINO-INV-CANT)
048000      END-IF.
048100
048200  4420-REG-DESTINO-INVAL-F. EXIT.
048300
048400  4421-BUSCAR-DESTINO-INVAL-I.
048500
048600      IF WS-DESTINO-INV-TABLA(WS-DIN-IDX) = RSV-DESTINATION THEN
048700         SET WS-CODIGO-YA-REGISTRADO TO TRUE
048800      END-IF.
048900
049000  4421-BUSCAR-DESTINO-INVAL-F. EXIT.
049100
049200*     DEPURADOR (PNR REPETIDO) - R-C1
049300  4500-DEPURAR-DUPLICADO-I.
049400
049500      ADD 1 TO TOT-ANTES-DEPURAR
049600      MOVE 'N' TO WS-ES-DUPLICADO
049700
049800      PERFORM 4510-BUSCAR-PNR-I THRU 4510-BUSCAR-PNR-F
049900              VARYING WS-PNR-IDX FROM 1 BY 1
050000              UNTIL WS-PNR-IDX > WS-PNR-CANT
050100
050200      IF WS-ENCONTRADO-DUPLICADO THEN
050300         ADD 1 TO TOT-DUPLICADOS
050400      ELSE
050500         IF WS-PNR-CANT < 1000 THEN
050600            ADD 1 TO WS-PNR-CANT
050700            MOVE RSV-PNR TO WS-PNR-TABLA(WS-PNR-CANT)
050800         END-IF
050900         ADD 1 TO TOT-DESPUES-DEPURAR
051000      END-IF.
051100
051200  4500-DEPURAR-DUPLICADO-F. EXIT.
051300
051400  4510-BUSCAR-PNR-I.
051500
051600      IF WS-PNR-TABLA(WS-PNR-IDX) = RSV-PNR THEN
051700         SET WS-ENCONTRADO-DUPLICADO TO TRUE
051800      END-IF.
051900
052000  4510-BUSCAR-PNR-F. EXIT.
052100
052200*     EXPORTADOR (GRABA LA SALIDA) - R-E1, R-E2
052300  4600-EXPORTAR-REGISTRO-I.
052400
052500      MOVE RSV-PNR            TO OUT-PNR
052600      MOVE RSV-PASSENGER      TO OUT-PASSENGER
052700      MOVE RSV-ORIGIN         TO OUT-ORIGIN
052800      MOVE RSV-DESTINATION    TO OUT-DESTINATION
052900      MOVE RSV-STATUS         TO OUT-STATUS
053000
053100      WRITE RSV-REG-SALIDA
053200
053300      ADD 1 TO TOT-ESCRITOS.
053400
053500  4600-EXPORTAR-REGISTRO-F. EXIT.
053600
053700
053800*----  VALIDA FORMATO DE TARIFA-TEXTO Y LA CONVIERTE A NUMERICO --
053900  5000-VALIDAR-TARIFA-I.
054000
054100      MOVE ZEROS TO WS-TT-CANT-DIGITOS WS-TT-CANT-PUNTOS
054200                    WS-TT-CANT-DECIMALES WS-TT-ENTERO
054300                    WS-TT-DECIMAL
054400      SET WS-TARIFA-VALIDA TO TRUE
054500      MOVE 'N' TO WS-TT-VISTO-PUNTO
054600
054700      PERFORM 5100-ESCANEAR-CARACTER-I
054800              THRU 5100-ESCANEAR-CARACTER-F
054900              VARYING WS-TT-IDX FROM 1 BY 1 UNTIL WS-TT-IDX > 8
055000
055100      IF WS-TT-CANT-DIGITOS = ZEROS THEN
055200         SET WS-TARIFA-NO-VALIDA TO TRUE
055300      END-IF
055400      IF WS-TT-CANT-PUNTOS > 1 THEN
055500         SET WS-TARIFA-NO-VALIDA TO TRUE
055600      END-IF
055700      IF WS-TT-CANT-DECIMALES > 2 THEN
055800         SET WS-TARIFA-NO-VALIDA TO TRUE
055900      END-IF
056000
056100      IF WS-TARIFA-VALIDA THEN
056200         PERFORM 5200-ARMAR-NUMERICO-I THRU 5200-ARMAR-NUMERICO-F
056300      END-IF.
056400
056500  5000-VALIDAR-TARIFA-F. EXIT.
056600
056700  5100-ESCANEAR-CARACTER-I.
056800
056900      EVALUATE TRUE
057000         WHEN WS-TT-CARACTER(WS-TT-IDX) = SPACE
057100            CONTINUE
057200         WHEN WS-TT-CARACTER(WS-TT-IDX) = '.'
057300            ADD 1 TO WS-TT-CANT-PUNTOS
057400            SET WS-TT-YA-VISTO-PUNTO TO TRUE
057500         WHEN WS-TT-CARACTER(WS-TT-IDX) IS NUMERIC
057600            ADD 1 TO WS-TT-CANT-DIGITOS
057700            IF WS-TT-YA-VISTO-PUNTO THEN
057800               ADD 1 TO WS-TT-CANT-DECIMALES
057900               PERFORM 5210-ACUM-DECIMAL-I
058000                       THRU 5210-ACUM-DECIMAL-F
058100            ELSE
058200               PERFORM 5220-ACUM-ENTERO-I  THRU 5220-ACUM-ENTERO-F
058300            END-IF
058400         WHEN OTHER
058500            SET WS-TARIFA-NO-VALIDA TO TRUE
058600      END-EVALUATE.
058700
058800  5100-ESCANEAR-CARACTER-F. EXIT.
058900
059000  5200-ARMAR-NUMERICO-I.
059100
059200      IF WS-TT-CANT-DECIMALES = 1 THEN
059300         COMPUTE WS-TT-DECIMAL = WS-TT-DECIMAL * 10
059400      END-IF
059500
059600      COMPUTE WS-TARIFA-NUMERICA ROUNDED =
059700              WS-TT-ENTERO + (WS-TT-DECIMAL / 100).
059800
059900  5200-ARMAR-NUMERICO-F. EXIT.
060000
060100  5210-ACUM-DECIMAL-I.
060200
060300      MOVE WS-TT-CARACTER(WS-TT-IDX) TO WS-TT-DIGITO-ALFA
060400      COMPUTE WS-TT-DECIMAL = (WS-TT-DECIMAL * 10) + WS-TT-DIGITO.
060500
060600  5210-ACUM-DECIMAL-F. EXIT.
060700
060800  5220-ACUM-ENTERO-I.
060900
061000      MOVE WS-TT-CARACTER(WS-TT-IDX) TO WS-TT-DIGITO-ALFA
061100      COMPUTE WS-TT-ENTERO = (WS-TT-ENTERO * 10) + WS-TT-DIGITO.
061200
061300  5220-ACUM-ENTERO-F. EXIT.
061400
061500
061600*----  FINAL: CIERRA ARCHIVOS Y MUESTRA EL REPORTE OPERATIVO ----
061700  9999-FINAL-I.
061800
061900      CLOSE RESERVATION-IN
062000      CLOSE CLEANED-OUT
062100
062200      IF TOT-NOMBRES-COMPLETOS > ZEROS THEN
062300         DISPLAY '*PGMRSVCL - Filling ' TOT-NOMBRES-COMPLETOS
062400                 ' missing passenger names'
062500      END-IF
062600
062700      IF TOT-TARIFAS-INVALIDAS > ZEROS THEN
062800         DISPLAY '*PGMRSVCL - ' TOT-TARIFAS-INVALIDAS
062900                 ' invalid fares coerced'
063000      END-IF
063100
063200      IF WS-ORIGEN-INV-CANT > ZEROS
063300         OR WS-DESTINO-INV-CANT > ZEROS THEN
063400         PERFORM 9100-ARMAR-MSG-INVALIDOS-I
063500                 THRU 9100-ARMAR-MSG-INVALIDOS-F
063600         DISPLAY '*PGMRSVCL - Invalid Origins: ' WS-MSG-ORIGENES
063700         DISPLAY '*PGMRSVCL -    Destinations: ' WS-MSG-DESTINOS
063800      END-IF
063900
064000      IF TOT-DUPLICADOS > ZEROS THEN
064100         DISPLAY '*PGMRSVCL - Removed ' TOT-DUPLICADOS
064200                 ' duplicate PNR records'
064300      END-IF
064400
064500      DISPLAY '*PGMRSVCL - Rows before de-duplication: '
064600              TOT-ANTES-DEPURAR
064700      DISPLAY '*PGMRSVCL - Rows after  de-duplication: '
064800              TOT-DESPUES-DEPURAR
064900
065000      DISPLAY '*PGMRSVCL - Exported cleaned data - rows written: '
065100              TOT-ESCRITOS.
065200
065300  9999-FINAL-F. EXIT.
065400
065500  9100-ARMAR-MSG-INVALIDOS-I.
065600
065700      MOVE SPACES TO WS-MSG-ORIGENES WS-MSG-DESTINOS
065800      MOVE 1 TO WS-PTR-ORI
065900      MOVE 1 TO WS-PTR-DES
066000
066100      PERFORM 9110-AGREGAR-ORIGEN-I THRU 9110-AGREGAR-ORIGEN-F
066200              VARYING WS-OIN-IDX FROM 1 BY 1
066300              UNTIL WS-OIN-IDX > WS-ORIGEN-INV-CANT
066400
066500      PERFORM 9120-AGREGAR-DESTINO-I THRU 9120-AGREGAR-DESTINO-F
066600              VARYING WS-DIN-IDX FROM 1 BY 1
066700              UNTIL WS-DIN-IDX > WS-DESTINO-INV-CANT.
066800
066900  9100-ARMAR-MSG-INVALIDOS-F. EXIT.
067000
067100  9110-AGREGAR-ORIGEN-I.
067200
067300      STRING WS-ORIGEN-INV-TABLA(WS-OIN-IDX) ' '
067400             DELIMITED BY SIZE
067500             INTO WS-MSG-ORIGENES
067600             WITH POINTER WS-PTR-ORI.
067700
067800  9110-AGREGAR-ORIGEN-F. EXIT.
067900
068000  9120-AGREGAR-DESTINO-I.
068100
068200      STRING WS-DESTINO-INV-TABLA(WS-DIN-IDX) ' '
068300             DELIMITED BY SIZE
068400             INTO WS-MSG-DESTINOS
068500             WITH POINTER WS-PTR-DES.
068600
068700  9120-AGREGAR-DESTINO-F. EXIT.
